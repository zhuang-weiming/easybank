000100******************************************************************        
000200*                                                                *        
000300*   EZBMOVC  --  TRANSACTION LEDGER RECORD LAYOUT                *        
000400*                                                                *        
000500*   Fichero   :  MOVMAEST  (TRANSACTION-FILE)                   *         
000600*   Uso       :  COPY-se en EZB030 (escritura, transferencias)  *         
000700*                y en EZB040 (lectura para los listados).       *         
000800*                                                                *        
000900*   Cada MOV-MAESTRO-REG es UN movimiento; una transferencia     *        
001000*   entre dos cuentas distintas escribe UN solo registro de      *        
001100*   este ledger (a diferencia del ledger antiguo de movimientos  *        
001200*   de tarjeta, que escribia dos -- uno por cada cuenta).  El    *        
001300*   enlace a las cuentas se hace por MOV-CTA-ORIGEN/DESTINO,     *        
001400*   que contienen el CTA-ID del maestro de cuentas (EZBCTAC).    *        
001500*                                                                *        
001600******************************************************************        
001700*  HISTORIAL DE CAMBIOS DE ESTE LAYOUT                                    
001800*  ----------------------------------------------------------------       
001900*  1989-03-14  JLG  Alta inicial (ledger de movimientos por       EZBMOVC 
002000*                   tarjeta, dos registros por transferencia).            
002100*  1993-08-04  MFR  MOV-CONCEPTO ampliado a 100 posiciones para   EZBMOVC 
002200*                   poder describir la transferencia completa.            
002300*  1997-12-01  PAS  Se separa MOV-TIPO de MOV-CONCEPTO; antes el  EZBMOVC 
002400*                   tipo de movimiento iba mezclado en el texto.          
002500*  1998-09-30  PAS  REVISION AÑO 2000: las fechas de movimiento   EZBMOVC 
002600*                   de este ledger ya eran de 4 digitos de ano;           
002700*                   sin cambios, se deja constancia para la               
002800*                   auditoria del Y2K.                                    
002900*  2002-04-22  EBC  MOV-ESTADO anadido (COMPLETED/FAILED) para    EZBMOVC 
003000*                   poder filtrar transferencias rechazadas sin           
003100*                   tener que volver a leer el fichero de                 
003200*                   solicitudes.                                          
003300*  2005-02-15  RVQ  Rediseno de pareja: un solo registro por      EZBMOVC 
003400*                   transferencia (origen+destino+importe) en             
003500*                   vez de un registro por cuenta afectada; ver           
003600*                   REDEFINES MOV-PAREJA-ANTIGUA mas abajo para           
003700*                   los programas de listado que todavia leian            
003800*                   el ledger con el formato de dos registros.            
003900******************************************************************        
004000 01  MOV-MAESTRO-REG.                                                     
004100     05  MOV-ID                      PIC 9(09).                           
004200     05  MOV-CTA-ORIGEN              PIC 9(09).                           
004300     05  MOV-CTA-DESTINO             PIC 9(09).                           
004400     05  MOV-IMPORTE                 PIC S9(11)V9(02).                    
004500     05  MOV-MONEDA                  PIC X(03).                           
004600     05  MOV-TIPO                    PIC X(10).                           
004700     05  MOV-ESTADO                  PIC X(10).                           
004800         88  MOV-COMPLETADO              VALUE "COMPLETED".               
004900         88  MOV-FALLIDO                  VALUE "FAILED".                 
005000     05  MOV-DESCRIPCION              PIC X(100).                         
005100     05  FILLER                      PIC X(07).                           
005200                                                                          
005300*-----------------------------------------------------------------        
005400*  REDEFINES -- desglose del importe en euros/centimos, igual             
005500*  que en el maestro de cuentas, para los programas de listado            
005600*  que imprimen el importe ya partido.                                    
005700*-----------------------------------------------------------------        
005800 01  MOV-IMPORTE-DESGLOSE REDEFINES MOV-MAESTRO-REG.                      
005900     05  FILLER                      PIC X(09).                           
006000     05  FILLER                      PIC X(09).                           
006100     05  FILLER                      PIC X(09).                           
006200     05  MOV-IMPORTE-ENTERO          PIC S9(11).                          
006300     05  MOV-IMPORTE-DECIMAL         PIC 9(02).                           
006400     05  FILLER                      PIC X(03).                           
006500     05  FILLER                      PIC X(10).                           
006600     05  FILLER                      PIC X(10).                           
006700     05  FILLER                      PIC X(100).                          
006800     05  FILLER                      PIC X(07).                           
006900                                                                          
007000*-----------------------------------------------------------------        
007100*  REDEFINES -- formato heredado del ledger de dos registros por          
007200*  transferencia (1989-2005); se conserva solo para que                   
007300*  EZB040 pueda documentar en sus comentarios el mapeo entre el           
007400*  formato antiguo (un registro por cuenta, con MOV-CTA-ORIGEN            
007500*  haciendo de "cuenta del registro") y el formato actual.  No            
007600*  se vuelve a escribir en este formato desde 2005.                       
007700*-----------------------------------------------------------------        
007800 01  MOV-PAREJA-ANTIGUA REDEFINES MOV-MAESTRO-REG.                        
007900     05  MOVP-NUM                    PIC 9(09).                           
008000     05  MOVP-CUENTA                 PIC 9(09).                           
008100     05  FILLER                      PIC X(09).                           
008200     05  MOVP-IMPORTE                PIC S9(11)V9(02).                    
008300     05  FILLER                      PIC X(03).                           
008400     05  FILLER                      PIC X(10).                           
008500     05  FILLER                      PIC X(10).                           
008600     05  MOVP-CONCEPTO               PIC X(100).                          
008700     05  FILLER                      PIC X(07).                           
