000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              EZB020.                                         
000300 AUTHOR.                  J L GARCIA.                                     
000400 INSTALLATION.            EASYBANK DATA CENTER.                           
000500 DATE-WRITTEN.            1989-04-02.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                UNCLASSIFIED - INTERNAL BATCH ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*   EZB020  --  ALTA DE CUENTAS EN BATCH                         *        
001100*                                                                *        
001200*   Lee SOLMAEST (peticiones de apertura de cuenta) y escribe    *        
001300*   en CTAMAEST un registro de cuenta nueva por cada peticion    *        
001400*   valida.  Sustituye a la rutina "escribir" del cajero, que    *        
001500*   tecleaba un solo registro por sesion; aqui se procesa el     *        
001600*   lote completo de peticiones acumuladas en el turno.          *        
001700*                                                                *        
001800******************************************************************        
001900*  HISTORIAL DE CAMBIOS                                                   
002000*  ----------------------------------------------------------------       
002100*  1989-04-02  JLG  Alta inicial.  Adaptacion de la rutina de     EZB020  
002200*                   escritura de un solo registro del cajero a            
002300*                   un bucle de lote sobre el fichero de                  
002400*                   peticiones.                                           
002500*  1991-01-15  JLG  CTA-ID generado por contador de fichero en    EZB020  
002600*                   vez de pedirlo por teclado.                           
002700*  1996-01-17  PAS  CTA-TITULAR ampliado a 40 posiciones, igual   EZB020  
002800*                   que en el layout del maestro.                         
002900*  1998-09-30  PAS  REVISION AÑO 2000: sin fechas de dos digitos  EZB020  
003000*                   en este programa.  Sin cambios.                       
003100*  2007-03-01  RVQ  Adaptado a SOLMAEST (peticion de apertura)    EZB020  
003200*                   en vez de la entrada de pantalla del cajero.          
003300*  2009-11-19  GHT  Saldo inicial opcional -- si no se informa,   EZB020  
003400*                   la cuenta se abre a cero segun regla de               
003500*                   negocio vigente.                                      
003600*  2011-06-07  GHT  Rechazo de peticiones con saldo inicial       EZB020  
003700*                   negativo; antes se aceptaban y quedaba la             
003800*                   cuenta en negativo desde el primer dia.               
003900*  2014-07-18  MFR  Solicitud EZB-2014-0185: CTA-VERSION se       EZB020  
004000*                   inicializaba a 1; la cuenta nueva debe nacer          
004100*                   en version 0, igual que arranca la cuenta en          
004200*                   el maestro antes del primer REWRITE de saldo.         
004300*  2014-07-23  MFR  Solicitud EZB-2014-0192: 300 rechazaba        EZB020  
004400*                   titular en blanco y saldo inicial negativo --         
004500*                   ninguna de las dos reglas estaba en el                
004600*                   catalogo de reglas de negocio de altas, y el          
004700*                   listado de rechazos que alimentaban quedaba           
004800*                   huerfano.  Se retira todo ese camino (fichero,        
004900*                   listado y contador) y se implementa en su             
005000*                   lugar el recorte de espacios en cabeza de             
005100*                   SOL-TITULAR/SOL-TIPO/SOL-MONEDA antes de              
005200*                   pasarlos al maestro, que es la regla BR-A5            
005300*                   real del catalogo.                                    
005400*  2014-07-25  MFR  Solicitud EZB-2014-0196: CTAMAEST pasa de     EZB020  
005500*                   ORGANIZATION INDEXED por CTA-NUMERO a                 
005600*                   ORGANIZATION RELATIVE por CTA-RRN (CTA-ID hace        
005700*                   de numero de registro relativo) -- el acceso          
005800*                   directo por numero de cuenta era del sistema          
005900*                   en linea y no pertenece a este pase batch.            
006000*                   Se retira tambien el prefijo WS-/LK- de las           
006100*                   areas de trabajo y del parametro de enlace;           
006200*                   este programa nunca lo uso como el resto del          
006300*                   pase.                                                 
006400******************************************************************        
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.         IBM-370.                                        
006800 OBJECT-COMPUTER.         IBM-370.                                        
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM                                                   
007100     CLASS DIGITOS IS "0" THRU "9"                                        
007200     UPSI-0 IS SW-RERUN-PASE.                                             
007300                                                                          
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT SOL-APERTURA ASSIGN TO DISK                                   
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS FS-SOL.                                           
007900                                                                          
008000     SELECT CTA-MAESTRO ASSIGN TO DISK                                    
008100         ORGANIZATION IS RELATIVE                                         
008200         ACCESS MODE IS DYNAMIC                                           
008300         RELATIVE KEY IS CTA-RRN                                          
008400         FILE STATUS IS FS-CTA.                                           
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800 FD  SOL-APERTURA                                                         
008900     LABEL RECORD STANDARD                                                
009000     VALUE OF FILE-ID IS "solaper.dat".                                   
009100     COPY EZBSOLC.                                                        
009200                                                                          
009300 FD  CTA-MAESTRO                                                          
009400     LABEL RECORD STANDARD                                                
009500     VALUE OF FILE-ID IS "ctamaest.ubd".                                  
009600     COPY EZBCTAC.                                                        
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900 01  SWITCHES-Y-CONTADORES.                                               
010000     05  SOL-EOF-SW                   PIC X(01) VALUE "N".                
010100         88  SOL-EOF                      VALUE "S".                      
010200     05  CONTADOR-ALTAS-PARM          PIC S9(07) COMP.                    
010300     05  ULTIMO-CTA-ID                PIC S9(09) COMP VALUE ZERO.         
010400     05  FILLER                       PIC X(08).                          
010500                                                                          
010600 01  NUMERO-GENERADO.                                                     
010700     05  NUM-PREFIJO                  PIC X(01) VALUE "C".                
010800     05  NUM-DIGITOS                  PIC 9(09).                          
010900     05  FILLER                       PIC X(02).                          
011000                                                                          
011100*-----------------------------------------------------------------        
011200*  REDEFINES -- el numero de cuenta generado se construye sobre           
011300*  la misma area que despues se mueve a CTA-NUMERO; se mantiene           
011400*  separado como digitos/prefijo por si un dia cambia el formato          
011500*  de numeracion, igual que se hizo en su dia con la tarjeta.             
011600*-----------------------------------------------------------------        
011700 01  NUMERO-ALTERNO REDEFINES NUMERO-GENERADO.                            
011800     05  FILLER                       PIC X(01).                          
011900     05  NUM-ALFA                     PIC X(09).                          
012000     05  FILLER                       PIC X(02).                          
012100                                                                          
012200*-----------------------------------------------------------------        
012300*  BR-A5 -- area de trabajo para el recorte de espacios en cabeza         
012400*  de los campos alfanumericos de la peticion; se reutiliza para          
012500*  SOL-TITULAR, SOL-TIPO y SOL-MONEDA, cada uno con su propia             
012600*  longitud dentro del mismo area de 40 posiciones.                       
012700*-----------------------------------------------------------------        
012800 01  AREA-RECORTE.                                                        
012900     05  RECORTE-TEXTO                PIC X(40).                          
013000     05  RECORTE-INICIO               PIC S9(03) COMP.                    
013100     05  FILLER                       PIC X(04).                          
013200                                                                          
013300 77  FS-SOL                           PIC X(02).                          
013400 77  FS-CTA                           PIC X(02).                          
013500 77  CTA-RRN                          PIC 9(09) COMP.                     
013600                                                                          
013700 LINKAGE SECTION.                                                         
013800 01  CONTADOR-ALTAS                   PIC S9(07) COMP.                    
013900                                                                          
014000 PROCEDURE DIVISION USING CONTADOR-ALTAS.                                 
014100 000-ALTA-DE-CUENTAS.                                                     
014200     PERFORM 100-INICIO THRU 100-INICIO-EXIT.                             
014300     PERFORM 200-LEER-SOLICITUD THRU 200-LEER-SOLICITUD-EXIT              
014400         UNTIL SOL-EOF.                                                   
014500     PERFORM 900-TERMINAR THRU 900-TERMINAR-EXIT.                         
014600     GOBACK.                                                              
014700                                                                          
014800 100-INICIO.                                                              
014900     MOVE ZERO TO CONTADOR-ALTAS-PARM.                                    
015000     OPEN INPUT SOL-APERTURA.                                             
015100     OPEN I-O CTA-MAESTRO.                                                
015200     IF FS-CTA NOT = "00" AND FS-CTA NOT = "05"                           
015300         GO TO 999-ERROR-FATAL.                                           
015400     PERFORM 150-OBTENER-ULTIMO-ID THRU 150-OBTENER-ULTIMO-ID-EXIT.       
015500 100-INICIO-EXIT.                                                         
015600     EXIT.                                                                
015700                                                                          
015800*-----------------------------------------------------------------        
015900*  El contador de CTA-ID se obtiene recorriendo el maestro una            
016000*  vez al empezar el lote, igual que en el diseno original del            
016100*  cajero cuando numeraba tarjetas de forma secuencial.                   
016200*-----------------------------------------------------------------        
016300 150-OBTENER-ULTIMO-ID.                                                   
016400     MOVE ZERO TO ULTIMO-CTA-ID.                                          
016500 150-LEER-SIGUIENTE.                                                      
016600     READ CTA-MAESTRO NEXT RECORD                                         
016700         AT END GO TO 150-OBTENER-ULTIMO-ID-EXIT.                         
016800     IF CTA-ID > ULTIMO-CTA-ID                                            
016900         MOVE CTA-ID TO ULTIMO-CTA-ID.                                    
017000     GO TO 150-LEER-SIGUIENTE.                                            
017100 150-OBTENER-ULTIMO-ID-EXIT.                                              
017200     EXIT.                                                                
017300                                                                          
017400 200-LEER-SOLICITUD.                                                      
017500     READ SOL-APERTURA                                                    
017600         AT END                                                           
017700             MOVE "S" TO SOL-EOF-SW                                       
017800             GO TO 200-LEER-SOLICITUD-EXIT.                               
017900     PERFORM 300-DEPURAR-SOLICITUD                                        
018000         THRU 300-DEPURAR-SOLICITUD-EXIT.                                 
018100 200-LEER-SOLICITUD-EXIT.                                                 
018200     EXIT.                                                                
018300                                                                          
018400*-----------------------------------------------------------------        
018500*  BR-A5 -- SOL-TITULAR, SOL-TIPO y SOL-MONEDA se recortan de             
018600*  espacios en cabeza antes de pasar al maestro; toda peticion            
018700*  leida de SOLMAEST da lugar a una cuenta -- no hay motivo de            
018800*  rechazo para este lote (ver BR-A1..BR-A4 en 400).                      
018900*-----------------------------------------------------------------        
019000 300-DEPURAR-SOLICITUD.                                                   
019100     IF SOL-TITULAR NOT = SPACES                                          
019200         MOVE SOL-TITULAR TO RECORTE-TEXTO                                
019300         MOVE 1 TO RECORTE-INICIO                                         
019400         INSPECT RECORTE-TEXTO TALLYING RECORTE-INICIO                    
019500             FOR LEADING SPACE                                            
019600         ADD 1 TO RECORTE-INICIO                                          
019700         MOVE SPACES TO SOL-TITULAR                                       
019800         MOVE RECORTE-TEXTO (RECORTE-INICIO:) TO SOL-TITULAR              
019900         MOVE SPACES TO RECORTE-TEXTO.                                    
020000     IF SOL-TIPO NOT = SPACES                                             
020100         MOVE SOL-TIPO TO RECORTE-TEXTO                                   
020200         MOVE 1 TO RECORTE-INICIO                                         
020300         INSPECT RECORTE-TEXTO TALLYING RECORTE-INICIO                    
020400             FOR LEADING SPACE                                            
020500         ADD 1 TO RECORTE-INICIO                                          
020600         MOVE SPACES TO SOL-TIPO                                          
020700         MOVE RECORTE-TEXTO (RECORTE-INICIO:10) TO SOL-TIPO               
020800         MOVE SPACES TO RECORTE-TEXTO.                                    
020900     IF SOL-MONEDA NOT = SPACES                                           
021000         MOVE SOL-MONEDA TO RECORTE-TEXTO                                 
021100         MOVE 1 TO RECORTE-INICIO                                         
021200         INSPECT RECORTE-TEXTO TALLYING RECORTE-INICIO                    
021300             FOR LEADING SPACE                                            
021400         ADD 1 TO RECORTE-INICIO                                          
021500         MOVE SPACES TO SOL-MONEDA                                        
021600         MOVE RECORTE-TEXTO (RECORTE-INICIO:3) TO SOL-MONEDA.             
021700     PERFORM 400-CONSTRUIR-CUENTA THRU 400-CONSTRUIR-CUENTA-EXIT.         
021800 300-DEPURAR-SOLICITUD-EXIT.                                              
021900     EXIT.                                                                
022000                                                                          
022100*-----------------------------------------------------------------        
022200*  BR-A1/BR-A2/BR-A3/BR-A4 -- numero de cuenta generado por el            
022300*  sistema, estado inicial ACTIVE, saldo a cero salvo que la              
022400*  peticion informe uno distinto, version de control a cero.              
022500*-----------------------------------------------------------------        
022600 400-CONSTRUIR-CUENTA.                                                    
022700     ADD 1 TO ULTIMO-CTA-ID.                                              
022800     MOVE ULTIMO-CTA-ID TO CTA-ID.                                        
022900     MOVE ULTIMO-CTA-ID TO NUM-DIGITOS.                                   
023000     MOVE "C" TO NUM-PREFIJO.                                             
023100     MOVE NUMERO-GENERADO TO CTA-NUMERO.                                  
023200     MOVE SOL-TITULAR TO CTA-TITULAR.                                     
023300     MOVE SOL-TIPO TO CTA-TIPO.                                           
023400     MOVE SOL-MONEDA TO CTA-MONEDA.                                       
023500     IF SOL-SALDO-INFORMADO                                               
023600         MOVE SOL-SALDO-INICIAL TO CTA-SALDO                              
023700     ELSE                                                                 
023800         MOVE ZERO TO CTA-SALDO.                                          
023900     MOVE "ACTIVE" TO CTA-ESTADO.                                         
024000     MOVE ZERO TO CTA-VERSION.                                            
024100     PERFORM 500-ESCRIBIR-CUENTA THRU 500-ESCRIBIR-CUENTA-EXIT.           
024200 400-CONSTRUIR-CUENTA-EXIT.                                               
024300     EXIT.                                                                
024400                                                                          
024500*-----------------------------------------------------------------        
024600*  El registro se escribe en el hueco relativo que corresponde a          
024700*  su CTA-ID -- CTA-RRN es ese mismo numero, nunca hay huecos             
024800*  porque CTA-ID crece de uno en uno desde 150-OBTENER-ULTIMO-ID.         
024900*-----------------------------------------------------------------        
025000 500-ESCRIBIR-CUENTA.                                                     
025100     MOVE ULTIMO-CTA-ID TO CTA-RRN.                                       
025200     WRITE CTA-MAESTRO-REG                                                
025300         INVALID KEY GO TO 999-ERROR-FATAL.                               
025400     ADD 1 TO CONTADOR-ALTAS-PARM.                                        
025500 500-ESCRIBIR-CUENTA-EXIT.                                                
025600     EXIT.                                                                
025700                                                                          
025800 900-TERMINAR.                                                            
025900     MOVE CONTADOR-ALTAS-PARM TO CONTADOR-ALTAS.                          
026000     CLOSE SOL-APERTURA.                                                  
026100     CLOSE CTA-MAESTRO.                                                   
026200 900-TERMINAR-EXIT.                                                       
026300     EXIT.                                                                
026400                                                                          
026500 999-ERROR-FATAL.                                                         
026600     DISPLAY "EZB020 - ERROR FATAL DE E/S".                               
026700     DISPLAY "FS-SOL = " FS-SOL " FS-CTA = " FS-CTA.                      
026800     CLOSE SOL-APERTURA.                                                  
026900     CLOSE CTA-MAESTRO.                                                   
027000     STOP RUN.                                                            
