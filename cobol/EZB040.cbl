000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              EZB040.                                         
000300 AUTHOR.                  E BARRIOS CANO.                                 
000400 INSTALLATION.            EASYBANK DATA CENTER.                           
000500 DATE-WRITTEN.            1990-11-05.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                UNCLASSIFIED - INTERNAL BATCH ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*   EZB040  --  CONSULTAS Y LISTADOS SOBRE CUENTAS Y LEDGER     *         
001100*                                                                *        
001200*   Programa de consulta, independiente del pase de control    *          
001300*   EZB010; se lanza bajo demanda para obtener el saldo de una  *         
001400*   cuenta, listar los movimientos de una cuenta, listar los    *         
001500*   movimientos rechazados del ultimo pase, y listar las        *         
001600*   transferencias rechazadas por saldo insuficiente que son    *         
001700*   candidatas a reintento manual.  Sustituye a las opciones de *         
001800*   consulta de saldo y de listado filtrado del cajero, que     *         
001900*   trabajaban con el ledger antiguo de dos registros por       *         
002000*   transferencia.                                              *         
002100*                                                                *        
002200******************************************************************        
002300*  HISTORIAL DE CAMBIOS                                                   
002400*  ----------------------------------------------------------------       
002500*  1990-11-05  EBC  Alta inicial.  Fusion de la consulta de       EZB040  
002600*                   saldo y del listado filtrado del cajero en            
002700*                   un solo programa de consulta por parametro            
002800*                   UPSI.                                                 
002900*  1992-06-30  EBC  Listado de movimientos de una cuenta          EZB040  
003000*                   concreta anadido (antes solo se podia listar          
003100*                   el ledger completo).                                  
003200*  1998-09-30  PAS  REVISION AÑO 2000: sin fechas de dos digitos  EZB040  
003300*                   en los listados de este programa.  Sin                
003400*                   cambios.                                              
003500*  2002-04-22  EBC  Listado de movimientos rechazados (MOV-       EZB040  
003600*                   FALLIDO) anadido, apoyado en el nuevo campo           
003700*                   MOV-ESTADO del ledger.                                
003800*  2005-02-15  RVQ  Listados adaptados al ledger de un registro   EZB040  
003900*                   por transferencia; se conserva el parrafo de          
004000*                   mapeo al formato antiguo solo como                    
004100*                   comentario (ver EZBMOVC, MOV-PAREJA-ANTIGUA).         
004200*  2011-08-22  GHT  Solicitud EZB-2011-0219: listado de           EZB040  
004300*                   transferencias reintentables -- rechazadas            
004400*                   por saldo insuficiente, para que la                   
004500*                   sucursal decida si las relanza.                       
004600*  2014-07-18  MFR  Solicitud EZB-2014-0188: el programa no tenia EZB040  
004700*                   forma de recibir la cuenta a consultar -- se          
004800*                   agrega CTA-NUMERO-PARM en LINKAGE SECTION y           
004900*                   las lecturas de 200/300 pasan a ser directas          
005000*                   por clave en vez de barrer el maestro entero.         
005100*                   500-LISTAR-REINTENTABLES se simplifica al mismo       
005200*                   filtro MOV-FALLIDO que 400 (BR-T7: el maximo de       
005300*                   reintentos no tiene contador que evaluar).            
005400*  2014-07-25  MFR  Solicitud EZB-2014-0196: CTAMAEST pasa de     EZB040  
005500*                   ORGANIZATION INDEXED por CTA-NUMERO a                 
005600*                   ORGANIZATION RELATIVE por CTA-RRN -- el acceso        
005700*                   directo por numero de cuenta era del sistema          
005800*                   en linea.  200 y 300 ya no pueden leer por            
005900*                   CTA-NUMERO; se anade 150-CARGAR-TABLA-CUENTAS         
006000*                   (la misma tabla en memoria de EZB010/EZB030)          
006100*                   y ambos parrafos resuelven antes el CTA-ID por        
006200*                   SEARCH ALL y leen el maestro por CTA-RRN.  Se         
006300*                   retira tambien el prefijo WS-/LK- de las areas        
006400*                   de trabajo y del parametro de enlace.                 
006500******************************************************************        
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER.         IBM-370.                                        
006900 OBJECT-COMPUTER.         IBM-370.                                        
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS DIGITOS IS "0" THRU "9"                                        
007300     UPSI-0 IS SW-CONSULTA-SALDO                                          
007400     UPSI-1 IS SW-LISTAR-CUENTA                                           
007500     UPSI-2 IS SW-LISTAR-RECHAZADAS                                       
007600     UPSI-3 IS SW-LISTAR-REINTENTABLES.                                   
007700                                                                          
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT CTA-MAESTRO ASSIGN TO DISK                                    
008100         ORGANIZATION IS RELATIVE                                         
008200         ACCESS MODE IS DYNAMIC                                           
008300         RELATIVE KEY IS CTA-RRN                                          
008400         FILE STATUS IS FS-CTA.                                           
008500                                                                          
008600     SELECT MOV-LEDGER ASSIGN TO DISK                                     
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         FILE STATUS IS FS-MOV.                                           
008900                                                                          
009000     SELECT LISTADO-CONSULTA ASSIGN TO PRINTER                            
009100         ORGANIZATION IS LINE SEQUENTIAL.                                 
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500 FD  CTA-MAESTRO                                                          
009600     LABEL RECORD STANDARD                                                
009700     VALUE OF FILE-ID IS "ctamaest.ubd".                                  
009800     COPY EZBCTAC.                                                        
009900                                                                          
010000 FD  MOV-LEDGER                                                           
010100     LABEL RECORD STANDARD                                                
010200     VALUE OF FILE-ID IS "movledg.dat".                                   
010300     COPY EZBMOVC.                                                        
010400                                                                          
010500 FD  LISTADO-CONSULTA                                                     
010600     LABEL RECORD STANDARD                                                
010700     RECORD CONTAINS 80 CHARACTERS.                                       
010800 01  LIN-CONSULTA                     PIC X(80).                          
010900                                                                          
011000 WORKING-STORAGE SECTION.                                                 
011100 01  SWITCHES-Y-CONTADORES.                                               
011200     05  MOV-EOF-SW                   PIC X(01) VALUE "N".                
011300         88  MOV-EOF                      VALUE "S".                      
011400     05  CONTADOR-LISTADOS            PIC S9(07) COMP VALUE ZERO.         
011500     05  SUBIND-TABLA                 PIC S9(04) COMP.                    
011600     05  MAX-CUENTAS                  PIC S9(04) COMP VALUE 5000.         
011700     05  CTA-NUMERO-CONSULTA          PIC X(10).                          
011800     05  CTA-ID-RESUELTO              PIC 9(09).                          
011900     05  CTA-ENCONTRADA-SW            PIC X(01).                          
012000         88  CTA-FUE-ENCONTRADA           VALUE "S".                      
012100     05  FILLER                       PIC X(04).                          
012200                                                                          
012300 01  TABLA-CUENTAS.                                                       
012400     05  CUENTA-TABLA OCCURS 5000 TIMES                                   
012500             ASCENDING KEY IS TAB-NUMERO                                  
012600             INDEXED BY TAB-IDX.                                          
012700         10  TAB-NUMERO                PIC X(10).                         
012800         10  TAB-ID                    PIC 9(09).                         
012900         10  FILLER                    PIC X(03).                         
013000                                                                          
013100 01  LINEA-DETALLE-MOV.                                                   
013200     05  LD-MOV-ID                    PIC Z(08)9.                         
013300     05  LD-MOV-ID-ALT REDEFINES LD-MOV-ID.                               
013400         10  FILLER                PIC X(08).                             
013500         10  LD-MOV-ID-BAJO        PIC X(01).                             
013600     05  FILLER                       PIC X(02).                          
013700     05  LD-ORIGEN                    PIC Z(08)9.                         
013800     05  FILLER                       PIC X(02).                          
013900     05  LD-DESTINO                   PIC Z(08)9.                         
014000     05  FILLER                       PIC X(02).                          
014100     05  LD-IMPORTE                   PIC Z,ZZZ,ZZ9.99.                   
014200     05  FILLER                       PIC X(02).                          
014300     05  LD-ESTADO                    PIC X(10).                          
014400     05  FILLER                       PIC X(23).                          
014500                                                                          
014600 01  LINEA-DETALLE-CTA.                                                   
014700     05  LC-NUMERO                    PIC X(10).                          
014800     05  LC-NUMERO-ALT REDEFINES LC-NUMERO.                               
014900         10  LC-PREFIJO                PIC X(01).                         
015000         10  LC-DIGITOS                PIC X(09).                         
015100     05  FILLER                       PIC X(02).                          
015200     05  LC-TITULAR                   PIC X(40).                          
015300     05  FILLER                       PIC X(02).                          
015400     05  LC-SALDO                     PIC Z,ZZZ,ZZ9.99.                   
015500     05  FILLER                       PIC X(02).                          
015600     05  LC-ESTADO                    PIC X(10).                          
015700     05  FILLER                       PIC X(02).                          
015800                                                                          
015900*-----------------------------------------------------------------        
016000*  REDEFINES -- la linea de detalle de movimiento se reutiliza            
016100*  como linea de cabecera cuando cambia de listado, igual que se          
016200*  hacia en el listado filtrado del cajero.                               
016300*-----------------------------------------------------------------        
016400 01  LINEA-CABECERA REDEFINES LINEA-DETALLE-MOV.                          
016500     05  CAB-TEXTO                    PIC X(78).                          
016600     05  FILLER                       PIC X(02).                          
016700                                                                          
016800 77  FS-CTA                           PIC X(02).                          
016900 77  FS-MOV                           PIC X(02).                          
017000 77  CTA-RRN                          PIC 9(09) COMP.                     
017100                                                                          
017200 LINKAGE SECTION.                                                         
017300 01  CTA-NUMERO-PARM                 PIC X(10).                           
017400                                                                          
017500 PROCEDURE DIVISION USING CTA-NUMERO-PARM.                                
017600 000-CONSULTA.                                                            
017700     PERFORM 100-INICIO THRU 100-INICIO-EXIT.                             
017800     IF SW-CONSULTA-SALDO                                                 
017900         PERFORM 200-CONSULTAR-SALDO THRU 200-CONSULTAR-SALDO-EXIT        
018000     END-IF.                                                              
018100     IF SW-LISTAR-CUENTA                                                  
018200         PERFORM 300-LISTAR-MOVIMIENTOS-CUENTA                            
018300             THRU 300-LISTAR-MOVIMIENTOS-CUENTA-EXIT                      
018400     END-IF.                                                              
018500     IF SW-LISTAR-RECHAZADAS                                              
018600         PERFORM 400-LISTAR-RECHAZADAS                                    
018700             THRU 400-LISTAR-RECHAZADAS-EXIT                              
018800     END-IF.                                                              
018900     IF SW-LISTAR-REINTENTABLES                                           
019000         PERFORM 500-LISTAR-REINTENTABLES                                 
019100             THRU 500-LISTAR-REINTENTABLES-EXIT                           
019200     END-IF.                                                              
019300     PERFORM 900-TERMINAR THRU 900-TERMINAR-EXIT.                         
019400     STOP RUN.                                                            
019500                                                                          
019600 100-INICIO.                                                              
019700     MOVE CTA-NUMERO-PARM TO CTA-NUMERO-CONSULTA.                         
019800     OPEN INPUT CTA-MAESTRO.                                              
019900     IF FS-CTA NOT = "00"                                                 
020000         GO TO 999-ERROR-FATAL.                                           
020100     OPEN INPUT MOV-LEDGER.                                               
020200     OPEN OUTPUT LISTADO-CONSULTA.                                        
020300     PERFORM 150-CARGAR-TABLA-CUENTAS                                     
020400         THRU 150-CARGAR-TABLA-CUENTAS-EXIT.                              
020500 100-INICIO-EXIT.                                                         
020600     EXIT.                                                                
020700                                                                          
020800*-----------------------------------------------------------------        
020900*  Se lee el maestro de cuentas completo y se ordena por numero           
021000*  de cuenta, igual que en EZB010/EZB030, para resolver CTA-ID a          
021100*  partir del numero de cuenta que llega por CTA-NUMERO-PARM.             
021200*-----------------------------------------------------------------        
021300 150-CARGAR-TABLA-CUENTAS.                                                
021400     MOVE ZERO TO SUBIND-TABLA.                                           
021500 150-LEER-CUENTA.                                                         
021600     READ CTA-MAESTRO NEXT RECORD                                         
021700         AT END GO TO 150-CARGAR-TABLA-CUENTAS-EXIT.                      
021800     ADD 1 TO SUBIND-TABLA.                                               
021900     IF SUBIND-TABLA > MAX-CUENTAS                                        
022000         GO TO 999-ERROR-FATAL.                                           
022100     MOVE CTA-NUMERO TO TAB-NUMERO (SUBIND-TABLA).                        
022200     MOVE CTA-ID     TO TAB-ID     (SUBIND-TABLA).                        
022300     GO TO 150-LEER-CUENTA.                                               
022400 150-CARGAR-TABLA-CUENTAS-EXIT.                                           
022500     EXIT.                                                                
022600                                                                          
022700*-----------------------------------------------------------------        
022800*  Resuelve CTA-NUMERO-CONSULTA a CTA-ID por SEARCH ALL contra            
022900*  TABLA-CUENTAS; el CTA-ID resuelto es el mismo numero de                
023000*  registro relativo con el que se lee CTAMAEST directamente.             
023100*-----------------------------------------------------------------        
023200 180-RESOLVER-CUENTA.                                                     
023300     MOVE "N" TO CTA-ENCONTRADA-SW.                                       
023400     SET TAB-IDX TO 1.                                                    
023500     SEARCH ALL CUENTA-TABLA                                              
023600         AT END                                                           
023700             MOVE "N" TO CTA-ENCONTRADA-SW                                
023800         WHEN TAB-NUMERO (TAB-IDX) = CTA-NUMERO-CONSULTA                  
023900             MOVE "S" TO CTA-ENCONTRADA-SW                                
024000             MOVE TAB-ID (TAB-IDX) TO CTA-ID-RESUELTO.                    
024100 180-RESOLVER-CUENTA-EXIT.                                                
024200     EXIT.                                                                
024300                                                                          
024400*-----------------------------------------------------------------        
024500*  Consulta de saldo y estado de la cuenta cuyo numero llega              
024600*  en CTA-NUMERO-PARM (parametro con el que se lanza este                 
024700*  programa bajo demanda); el numero de cuenta se resuelve a              
024800*  CTA-ID por 180-RESOLVER-CUENTA y la lectura del maestro es             
024900*  directa por CTA-RRN.                                                   
025000*-----------------------------------------------------------------        
025100 200-CONSULTAR-SALDO.                                                     
025200     PERFORM 180-RESOLVER-CUENTA THRU 180-RESOLVER-CUENTA-EXIT.           
025300     IF NOT CTA-FUE-ENCONTRADA                                            
025400         MOVE "** CUENTA NO ENCONTRADA **" TO CAB-TEXTO                   
025500         WRITE LIN-CONSULTA FROM LINEA-CABECERA                           
025600             AFTER ADVANCING C01                                          
025700         GO TO 200-CONSULTAR-SALDO-EXIT.                                  
025800     MOVE CTA-ID-RESUELTO TO CTA-RRN.                                     
025900     READ CTA-MAESTRO                                                     
026000         INVALID KEY GO TO 999-ERROR-FATAL.                               
026100     MOVE CTA-NUMERO TO LC-NUMERO.                                        
026200     DISPLAY "EZB040 - CUENTA " LC-PREFIJO LC-DIGITOS.                    
026300     MOVE CTA-TITULAR TO LC-TITULAR.                                      
026400     MOVE CTA-SALDO TO LC-SALDO.                                          
026500     MOVE CTA-ESTADO TO LC-ESTADO.                                        
026600     WRITE LIN-CONSULTA FROM LINEA-DETALLE-CTA                            
026700         AFTER ADVANCING C01.                                             
026800 200-CONSULTAR-SALDO-EXIT.                                                
026900     EXIT.                                                                
027000                                                                          
027100*-----------------------------------------------------------------        
027200*  Listado de todos los movimientos donde                                 
027300*  la cuenta informada es origen o destino, sustituye al listado          
027400*  filtrado del cajero (BANK9) que ademas pedia rango de fechas.          
027500*  El numero de cuenta se resuelve primero a CTA-ID por                   
027600*  180-RESOLVER-CUENTA, pues MOV-CTA-ORIGEN/DESTINO guardan el            
027700*  CTA-ID interno, no el numero de cuenta.                                
027800*-----------------------------------------------------------------        
027900 300-LISTAR-MOVIMIENTOS-CUENTA.                                           
028000     PERFORM 180-RESOLVER-CUENTA THRU 180-RESOLVER-CUENTA-EXIT.           
028100     IF NOT CTA-FUE-ENCONTRADA                                            
028200         MOVE "** CUENTA NO ENCONTRADA **" TO CAB-TEXTO                   
028300         WRITE LIN-CONSULTA FROM LINEA-CABECERA                           
028400             AFTER ADVANCING C01                                          
028500         GO TO 300-LISTAR-MOVIMIENTOS-CUENTA-EXIT.                        
028600     MOVE "MOVIMIENTOS DE LA CUENTA" TO CAB-TEXTO.                        
028700     WRITE LIN-CONSULTA FROM LINEA-CABECERA                               
028800         AFTER ADVANCING C01.                                             
028900     MOVE "N" TO MOV-EOF-SW.                                              
029000 300-LEER-MOVIMIENTO.                                                     
029100     READ MOV-LEDGER NEXT RECORD                                          
029200         AT END                                                           
029300             MOVE "S" TO MOV-EOF-SW                                       
029400             GO TO 300-LISTAR-MOVIMIENTOS-CUENTA-EXIT.                    
029500     IF MOV-CTA-ORIGEN = CTA-ID-RESUELTO                                  
029600             OR MOV-CTA-DESTINO = CTA-ID-RESUELTO                         
029700         PERFORM 350-ESCRIBIR-DETALLE-MOV                                 
029800             THRU 350-ESCRIBIR-DETALLE-MOV-EXIT.                          
029900     GO TO 300-LEER-MOVIMIENTO.                                           
030000 300-LISTAR-MOVIMIENTOS-CUENTA-EXIT.                                      
030100     EXIT.                                                                
030200                                                                          
030300*-----------------------------------------------------------------        
030400*  Listado de movimientos con MOV-FALLIDO (rechazados en el               
030500*  ultimo pase de EZB030), sin filtrar por cuenta.                        
030600*-----------------------------------------------------------------        
030700 400-LISTAR-RECHAZADAS.                                                   
030800     MOVE "MOVIMIENTOS RECHAZADOS" TO CAB-TEXTO.                          
030900     WRITE LIN-CONSULTA FROM LINEA-CABECERA                               
031000         AFTER ADVANCING C01.                                             
031100     MOVE "N" TO MOV-EOF-SW.                                              
031200 400-LEER-MOVIMIENTO.                                                     
031300     READ MOV-LEDGER NEXT RECORD                                          
031400         AT END                                                           
031500             MOVE "S" TO MOV-EOF-SW                                       
031600             GO TO 400-LISTAR-RECHAZADAS-EXIT.                            
031700     IF MOV-FALLIDO                                                       
031800         PERFORM 350-ESCRIBIR-DETALLE-MOV                                 
031900             THRU 350-ESCRIBIR-DETALLE-MOV-EXIT.                          
032000     GO TO 400-LEER-MOVIMIENTO.                                           
032100 400-LISTAR-RECHAZADAS-EXIT.                                              
032200     EXIT.                                                                
032300                                                                          
032400*-----------------------------------------------------------------        
032500*  BR-T7 -- el criterio de reintento es el mismo filtro MOV-              
032600*  FALLIDO que 400-LISTAR-RECHAZADAS; el ledger no guarda ningun          
032700*  contador de intentos, de modo que el maximo de reintentos que          
032800*  reciba la consulta que sustituye a este listado no tiene               
032900*  ningun efecto sobre que movimientos se devuelven.                      
033000*-----------------------------------------------------------------        
033100 500-LISTAR-REINTENTABLES.                                                
033200     MOVE "TRANSFERENCIAS REINTENTABLES" TO CAB-TEXTO.                    
033300     WRITE LIN-CONSULTA FROM LINEA-CABECERA                               
033400         AFTER ADVANCING C01.                                             
033500     MOVE "N" TO MOV-EOF-SW.                                              
033600 500-LEER-MOVIMIENTO.                                                     
033700     READ MOV-LEDGER NEXT RECORD                                          
033800         AT END                                                           
033900             MOVE "S" TO MOV-EOF-SW                                       
034000             GO TO 500-LISTAR-REINTENTABLES-EXIT.                         
034100     IF MOV-FALLIDO                                                       
034200         PERFORM 350-ESCRIBIR-DETALLE-MOV                                 
034300             THRU 350-ESCRIBIR-DETALLE-MOV-EXIT.                          
034400     GO TO 500-LEER-MOVIMIENTO.                                           
034500 500-LISTAR-REINTENTABLES-EXIT.                                           
034600     EXIT.                                                                
034700                                                                          
034800 350-ESCRIBIR-DETALLE-MOV.                                                
034900     MOVE MOV-ID TO LD-MOV-ID.                                            
035000     DISPLAY "EZB040 - MOVIMIENTO ULTIMO DIGITO " LD-MOV-ID-BAJO.         
035100     MOVE MOV-CTA-ORIGEN TO LD-ORIGEN.                                    
035200     MOVE MOV-CTA-DESTINO TO LD-DESTINO.                                  
035300     MOVE MOV-IMPORTE TO LD-IMPORTE.                                      
035400     MOVE MOV-ESTADO TO LD-ESTADO.                                        
035500     WRITE LIN-CONSULTA FROM LINEA-DETALLE-MOV                            
035600         AFTER ADVANCING 1.                                               
035700     ADD 1 TO CONTADOR-LISTADOS.                                          
035800 350-ESCRIBIR-DETALLE-MOV-EXIT.                                           
035900     EXIT.                                                                
036000                                                                          
036100 900-TERMINAR.                                                            
036200     CLOSE CTA-MAESTRO.                                                   
036300     CLOSE MOV-LEDGER.                                                    
036400     CLOSE LISTADO-CONSULTA.                                              
036500 900-TERMINAR-EXIT.                                                       
036600     EXIT.                                                                
036700                                                                          
036800 999-ERROR-FATAL.                                                         
036900     DISPLAY "EZB040 - ERROR FATAL ABRIENDO EL MAESTRO".                  
037000     DISPLAY "FS-CTA = " FS-CTA.                                          
037100     STOP RUN.                                                            
