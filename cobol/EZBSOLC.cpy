000100******************************************************************        
000200*                                                                *        
000300*   EZBSOLC  --  ACCOUNT-OPENING REQUEST RECORD LAYOUT           *        
000400*                                                                *        
000500*   Fichero   :  SOLMAEST  (ACCOUNT-REQUEST-FILE)                *        
000600*   Uso       :  COPY-se en EZB020 (unico programa que lee       *        
000700*                este fichero).  Sustituye en el batch a la      *        
000800*                peticion "crear cuenta" que en el sistema en     *       
000900*                linea llega por pantalla/API.                   *        
001000*                                                                *        
001100******************************************************************        
001200*  HISTORIAL DE CAMBIOS DE ESTE LAYOUT                                    
001300*  ----------------------------------------------------------------       
001400*  2007-03-01  RVQ  Alta inicial -- peticion de apertura de       EZBSOLC 
001500*                   cuenta para el proceso batch nocturno.                
001600*  2009-11-19  GHT  SOL-SALDO-INICIAL pasa a ser opcional         EZBSOLC 
001700*                   (antes era obligatorio informarlo a cero).            
001800*  2011-06-07  GHT  SOL-SALDO-INFORMADO (88-nivel) para que       EZBSOLC 
001900*                   EZB020 distinga "no informado" de "informado          
002000*                   a cero", que antes se confundian.                     
002100******************************************************************        
002200 01  SOL-APERTURA-REG.                                                    
002300     05  SOL-TITULAR                 PIC X(40).                           
002400     05  SOL-TIPO                    PIC X(10).                           
002500     05  SOL-MONEDA                  PIC X(03).                           
002600     05  SOL-SALDO-INICIAL           PIC S9(11)V9(02).                    
002700     05  SOL-SALDO-INFORMADO-SW      PIC X(01).                           
002800         88  SOL-SALDO-INFORMADO         VALUE "S".                       
002900         88  SOL-SALDO-NO-INFORMADO      VALUE "N".                       
003000     05  FILLER                      PIC X(11).                           
003100                                                                          
003200*-----------------------------------------------------------------        
003300*  REDEFINES -- desglose del saldo inicial en euros/centimos,             
003400*  igual criterio que el resto de los layouts de este sistema.            
003500*-----------------------------------------------------------------        
003600 01  SOL-SALDO-DESGLOSE REDEFINES SOL-APERTURA-REG.                       
003700     05  FILLER                      PIC X(40).                           
003800     05  FILLER                      PIC X(10).                           
003900     05  FILLER                      PIC X(03).                           
004000     05  SOL-SALDO-ENTERO            PIC S9(11).                          
004100     05  SOL-SALDO-DECIMAL           PIC 9(02).                           
004200     05  FILLER                      PIC X(01).                           
004300     05  FILLER                      PIC X(11).                           
