000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              EZB030.                                         
000300 AUTHOR.                  M F RUIZ.                                       
000400 INSTALLATION.            EASYBANK DATA CENTER.                           
000500 DATE-WRITTEN.            1989-05-22.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                UNCLASSIFIED - INTERNAL BATCH ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*   EZB030  --  APLICACION DE TRANSFERENCIAS PENDIENTES          *        
001100*                                                                *        
001200*   Lee TRFMAEST (solicitudes de transferencia pendientes),      *        
001300*   verifica que existan las dos cuentas y que la cuenta de      *        
001400*   origen tenga saldo suficiente, aplica el cargo/abono sobre   *        
001500*   CTAMAEST y escribe un registro en MOVMAEST por cada          *        
001600*   solicitud aplicada; las rechazadas no tocan saldos ni        *        
001700*   generan movimiento, solo se cuentan aparte.  Sustituye a     *        
001800*   la opcion "ordenar transferencia" del cajero, que aplicaba   *        
001900*   el movimiento al momento; aqui se procesa el lote completo   *        
002000*   de solicitudes acumuladas.                                   *        
002100*                                                                *        
002200******************************************************************        
002300*  HISTORIAL DE CAMBIOS                                                   
002400*  ----------------------------------------------------------------       
002500*  1989-05-22  MFR  Alta inicial.  Adaptacion de la opcion de     EZB030  
002600*                   transferencia del cajero a un bucle de lote           
002700*                   sobre la cola de solicitudes.                         
002800*  1991-09-03  MFR  Verificacion de saldo suficiente movida       EZB030  
002900*                   antes de tocar ningun registro del maestro;           
003000*                   antes se cargaba la cuenta de origen y solo           
003100*                   despues se comprobaba si quedaba negativa,            
003200*                   obligando a deshacer el cargo a mano.                 
003300*  1994-02-14  JLG  Tabla de cuentas en memoria (TABLA-CUENTAS)   EZB030  
003400*                   para resolver CTA-ID -> CTA-NUMERO por                
003500*                   SEARCH ALL en vez de leer el maestro entero           
003600*                   por cada solicitud.                                   
003700*  1998-09-30  PAS  REVISION AÑO 2000: las fechas de este         EZB030  
003800*                   programa son solo de control de pase; sin             
003900*                   cambios.                                              
004000*  2002-04-22  EBC  MOV-ESTADO se informa tambien en las          EZB030  
004100*                   solicitudes rechazadas (antes solo se                 
004200*                   escribia movimiento cuando se aplicaba).              
004300*  2005-02-15  RVQ  Un solo registro de movimiento por            EZB030  
004400*                   transferencia (origen+destino+importe) en             
004500*                   vez del antiguo par de registros por cuenta.          
004600*  2010-03-29  GHT  Solicitud EZB-2010-0062: el importe total     EZB030  
004700*                   aplicado en el pase se devuelve a EZB010              
004800*                   para el listado de resumen.                           
004900*  2014-07-18  MFR  Solicitud EZB-2014-0188: las transferencias           
005000*                   rechazadas dejaban un registro FAILED en              
005100*                   MOVMAEST; se elimina 600-ESCRIBIR-MOVIMIENTO-         
005200*                   RECH -- el rechazo ya no journaliza nada, solo        
005300*                   incrementa RECH-ORIGEN/DESTINO/SALDO.                 
005400*  2014-07-18  MFR  SEARCH ALL de 300-VERIFICAR-CUENTAS pasa a            
005500*                   resolver por TAB-NUMERO (numero de cuenta),           
005600*                   igual que la tabla de EZB010; TRF-CTA-ORIGEN/         
005700*                   DESTINO traen numero de cuenta, no el CTA-ID          
005800*                   interno (ver EZBTRFC) -- el CTA-ID resuelto se        
005900*                   guarda en ORIGEN/DESTINO-CTA-ID para el               
006000*                   folio que se escribe en MOVMAEST.                     
006100*  2014-07-22  MFR  Solicitud EZB-2014-0191: MOV-MONEDA se grababa        
006200*                   fijo a "EUR" -- ahora se copia la moneda de la        
006300*                   cuenta de origen (CTA-MONEDA), leida en 350           
006400*                   antes de que 400 sobreescriba CTA-MAESTRO-REG         
006500*                   con el registro de destino.  MOV-DESCRIPCION          
006600*                   deja de ser un literal fijo y se construye por        
006700*                   STRING con el importe, la moneda y las dos            
006800*                   cuentas de la solicitud.  Se corrige tambien la       
006900*                   sangria de 300 a 500, que habia quedado una           
007000*                   columna a la izquierda del resto del programa.        
007100*  2014-07-25  MFR  Solicitud EZB-2014-0196: CTAMAEST pasa de     EZB030  
007200*                   ORGANIZATION INDEXED por CTA-NUMERO a                 
007300*                   ORGANIZATION RELATIVE por CTA-RRN; 400 no             
007400*                   bumpeaba CTA-VERSION al aplicar el cargo/abono        
007500*                   -- el control de concurrencia optimista que           
007600*                   arranca en EZB020 nunca avanzaba sobre una            
007700*                   cuenta con movimientos.  Se anade ADD 1 TO            
007800*                   CTA-VERSION antes de cada REWRITE.  Se retira         
007900*                   tambien el prefijo WS-/LK- de las areas de            
008000*                   trabajo y de los parametros de enlace.                
008100******************************************************************        
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400 SOURCE-COMPUTER.         IBM-370.                                        
008500 OBJECT-COMPUTER.         IBM-370.                                        
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM                                                   
008800     CLASS DIGITOS IS "0" THRU "9"                                        
008900     UPSI-0 IS SW-RERUN-PASE.                                             
009000                                                                          
009100 INPUT-OUTPUT SECTION.                                                    
009200 FILE-CONTROL.                                                            
009300     SELECT TRF-SOLICITUD ASSIGN TO DISK                                  
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS FS-TRF.                                           
009600                                                                          
009700     SELECT CTA-MAESTRO ASSIGN TO DISK                                    
009800         ORGANIZATION IS RELATIVE                                         
009900         ACCESS MODE IS DYNAMIC                                           
010000         RELATIVE KEY IS CTA-RRN                                          
010100         FILE STATUS IS FS-CTA.                                           
010200                                                                          
010300     SELECT MOV-LEDGER ASSIGN TO DISK                                     
010400         ORGANIZATION IS LINE SEQUENTIAL                                  
010500         FILE STATUS IS FS-MOV.                                           
010600                                                                          
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900 FD  TRF-SOLICITUD                                                        
011000     LABEL RECORD STANDARD                                                
011100     VALUE OF FILE-ID IS "trfsoli.dat".                                   
011200     COPY EZBTRFC.                                                        
011300                                                                          
011400 FD  CTA-MAESTRO                                                          
011500     LABEL RECORD STANDARD                                                
011600     VALUE OF FILE-ID IS "ctamaest.ubd".                                  
011700     COPY EZBCTAC.                                                        
011800                                                                          
011900 FD  MOV-LEDGER                                                           
012000     LABEL RECORD STANDARD                                                
012100     VALUE OF FILE-ID IS "movledg.dat".                                   
012200     COPY EZBMOVC.                                                        
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500 01  SWITCHES-Y-CONTADORES.                                               
012600     05  TRF-EOF-SW                   PIC X(01) VALUE "N".                
012700         88  TRF-EOF                       VALUE "S".                     
012800     05  SUBIND-TABLA                 PIC S9(04) COMP.                    
012900     05  MAX-CUENTAS                  PIC S9(04) COMP VALUE 5000.         
013000     05  ULTIMO-MOV-ID                PIC S9(09) COMP VALUE ZERO.         
013100     05  TRF-OK-PARM                  PIC S9(07) COMP.                    
013200     05  RECH-ORIGEN-PARM             PIC S9(07) COMP.                    
013300     05  RECH-DESTINO-PARM            PIC S9(07) COMP.                    
013400     05  RECH-SALDO-PARM              PIC S9(07) COMP.                    
013500     05  CTA-ORIGEN-OK-SW             PIC X(01).                          
013600         88  CTA-ORIGEN-ENCONTRADA         VALUE "S".                     
013700     05  CTA-DESTINO-OK-SW            PIC X(01).                          
013800         88  CTA-DESTINO-ENCONTRADA        VALUE "S".                     
013900     05  FILLER                       PIC X(04).                          
014000                                                                          
014100 01  TABLA-CUENTAS.                                                       
014200     05  CUENTA-TABLA OCCURS 5000 TIMES                                   
014300             ASCENDING KEY IS TAB-NUMERO                                  
014400             INDEXED BY TAB-IDX.                                          
014500         10  TAB-NUMERO                PIC X(10).                         
014600         10  TAB-ID                    PIC 9(09).                         
014700         10  FILLER                    PIC X(03).                         
014800                                                                          
014900 01  AREA-ORIGEN.                                                         
015000     05  ORIGEN-NUMERO                 PIC X(10).                         
015100     05  ORIGEN-CTA-ID                 PIC 9(09).                         
015200     05  ORIGEN-SALDO                  PIC S9(11)V9(02).                  
015300     05  ORIGEN-SALDO-DESGLOSE REDEFINES ORIGEN-SALDO.                    
015400         10  ORIGEN-SALDO-ENTERO       PIC S9(11).                        
015500         10  ORIGEN-SALDO-DECIMAL      PIC 9(02).                         
015600     05  ORIGEN-MONEDA                 PIC X(03).                         
015700     05  FILLER                        PIC X(01).                         
015800                                                                          
015900 01  AREA-DESTINO.                                                        
016000     05  DESTINO-NUMERO                PIC X(10).                         
016100     05  DESTINO-NUMERO-ALT REDEFINES DESTINO-NUMERO.                     
016200         10  DESTINO-PREFIJO           PIC X(01).                         
016300         10  DESTINO-DIGITOS           PIC X(09).                         
016400     05  DESTINO-CTA-ID                PIC 9(09).                         
016500     05  FILLER                        PIC X(02).                         
016600                                                                          
016700*-----------------------------------------------------------------        
016800*  Area de trabajo para montar MOV-DESCRIPCION por STRING -- el           
016900*  importe editado se monta con los mismos guiones Z y coma/punto         
017000*  que el resto de los listados de este sistema, y se localiza su         
017100*  primera posicion significativa para no copiar blancos de               
017200*  cabecera hacia la descripcion del movimiento.                          
017300*-----------------------------------------------------------------        
017400 01  DESCRIPCION-MOV.                                                     
017500     05  DESC-IMPORTE-ED               PIC Z,ZZZ,ZZ9.99.                  
017600     05  DESC-IMPORTE-INI              PIC S9(03) COMP.                   
017700     05  FILLER                        PIC X(04).                         
017800                                                                          
017900*-----------------------------------------------------------------        
018000*  REDEFINES -- el importe de la solicitud se valida tambien por          
018100*  su desglose entero/decimal para que un importe con area                
018200*  decimal fuera de rango (por ejemplo, llegado mal perforado de          
018300*  un proceso anterior) se detecte antes de tocar el maestro.             
018400*-----------------------------------------------------------------        
018500 01  IMPORTE-VALIDACION.                                                  
018600     05  IMPORTE-COPIA                 PIC S9(11)V9(02).                  
018700     05  FILLER                        PIC X(04).                         
018800 01  IMPORTE-DESGLOSE REDEFINES IMPORTE-VALIDACION.                       
018900     05  IMPORTE-COPIA-ENTERO          PIC S9(11).                        
019000     05  IMPORTE-COPIA-DECIMAL         PIC 9(02).                         
019100     05  FILLER                        PIC X(04).                         
019200                                                                          
019300 77  FS-TRF                           PIC X(02).                          
019400 77  FS-CTA                           PIC X(02).                          
019500 77  FS-MOV                           PIC X(02).                          
019600 77  CTA-RRN                          PIC 9(09) COMP.                     
019700                                                                          
019800 LINKAGE SECTION.                                                         
019900 01  TRF-OK                          PIC S9(07) COMP.                     
020000 01  RECH-ORIGEN                     PIC S9(07) COMP.                     
020100 01  RECH-DESTINO                    PIC S9(07) COMP.                     
020200 01  RECH-SALDO                      PIC S9(07) COMP.                     
020300 01  IMPORTE-TOTAL                   PIC S9(11)V9(02).                    
020400                                                                          
020500 PROCEDURE DIVISION USING TRF-OK RECH-ORIGEN RECH-DESTINO                 
020600     RECH-SALDO IMPORTE-TOTAL.                                            
020700 000-APLICAR-TRANSFERENCIAS.                                              
020800     PERFORM 100-INICIO THRU 100-INICIO-EXIT.                             
020900     PERFORM 200-LEER-TRANSFERENCIA                                       
021000         THRU 200-LEER-TRANSFERENCIA-EXIT                                 
021100         UNTIL TRF-EOF.                                                   
021200     PERFORM 900-TERMINAR THRU 900-TERMINAR-EXIT.                         
021300     GOBACK.                                                              
021400                                                                          
021500 100-INICIO.                                                              
021600     MOVE ZERO TO TRF-OK-PARM RECH-ORIGEN-PARM                            
021700         RECH-DESTINO-PARM RECH-SALDO-PARM.                               
021800     MOVE ZERO TO IMPORTE-TOTAL.                                          
021900     OPEN INPUT TRF-SOLICITUD.                                            
022000     OPEN I-O CTA-MAESTRO.                                                
022100     IF FS-CTA NOT = "00" AND FS-CTA NOT = "05"                           
022200         GO TO 999-ERROR-FATAL.                                           
022300     OPEN EXTEND MOV-LEDGER.                                              
022400     IF FS-MOV = "05"                                                     
022500         OPEN OUTPUT MOV-LEDGER.                                          
022600     PERFORM 150-CARGAR-TABLA-CUENTAS                                     
022700         THRU 150-CARGAR-TABLA-CUENTAS-EXIT.                              
022800     PERFORM 160-OBTENER-ULTIMO-MOV-ID                                    
022900         THRU 160-OBTENER-ULTIMO-MOV-ID-EXIT.                             
023000 100-INICIO-EXIT.                                                         
023100     EXIT.                                                                
023200                                                                          
023300 150-CARGAR-TABLA-CUENTAS.                                                
023400     MOVE ZERO TO SUBIND-TABLA.                                           
023500 150-LEER-CUENTA.                                                         
023600     READ CTA-MAESTRO NEXT RECORD                                         
023700         AT END GO TO 150-CARGAR-TABLA-CUENTAS-EXIT.                      
023800     ADD 1 TO SUBIND-TABLA.                                               
023900     IF SUBIND-TABLA > MAX-CUENTAS                                        
024000         GO TO 999-ERROR-FATAL.                                           
024100     MOVE CTA-ID     TO TAB-ID     (SUBIND-TABLA).                        
024200     MOVE CTA-NUMERO TO TAB-NUMERO (SUBIND-TABLA).                        
024300     GO TO 150-LEER-CUENTA.                                               
024400 150-CARGAR-TABLA-CUENTAS-EXIT.                                           
024500     EXIT.                                                                
024600                                                                          
024700 160-OBTENER-ULTIMO-MOV-ID.                                               
024800     MOVE ZERO TO ULTIMO-MOV-ID.                                          
024900 160-LEER-SIGUIENTE-MOV.                                                  
025000     READ MOV-LEDGER NEXT RECORD                                          
025100         AT END GO TO 160-OBTENER-ULTIMO-MOV-ID-EXIT.                     
025200     IF MOV-ID > ULTIMO-MOV-ID                                            
025300         MOVE MOV-ID TO ULTIMO-MOV-ID.                                    
025400     GO TO 160-LEER-SIGUIENTE-MOV.                                        
025500 160-OBTENER-ULTIMO-MOV-ID-EXIT.                                          
025600     EXIT.                                                                
025700                                                                          
025800 200-LEER-TRANSFERENCIA.                                                  
025900     READ TRF-SOLICITUD                                                   
026000         AT END                                                           
026100             MOVE "S" TO TRF-EOF-SW                                       
026200             GO TO 200-LEER-TRANSFERENCIA-EXIT.                           
026300     PERFORM 300-VERIFICAR-CUENTAS                                        
026400         THRU 300-VERIFICAR-CUENTAS-EXIT.                                 
026500 200-LEER-TRANSFERENCIA-EXIT.                                             
026600     EXIT.                                                                
026700                                                                          
026800*-----------------------------------------------------------------        
026900*  BR-T1 -- origen y destino deben existir en el maestro de               
027000*  cuentas, localizadas por numero de cuenta (no por el CTA-ID            
027100*  interno); si alguna no existe se rechaza sin tocar saldos y            
027200*  sin journalizar nada -- el rechazo queda unicamente en los             
027300*  contadores de resumen (ver 900-TERMINAR).                              
027400*-----------------------------------------------------------------        
027500 300-VERIFICAR-CUENTAS.                                                   
027600     MOVE "N" TO CTA-ORIGEN-OK-SW CTA-DESTINO-OK-SW.                      
027700     SET TAB-IDX TO 1.                                                    
027800     SEARCH ALL CUENTA-TABLA                                              
027900         AT END                                                           
028000             MOVE "N" TO CTA-ORIGEN-OK-SW                                 
028100         WHEN TAB-NUMERO (TAB-IDX) = TRF-CTA-ORIGEN                       
028200             MOVE "S" TO CTA-ORIGEN-OK-SW                                 
028300             MOVE TAB-NUMERO (TAB-IDX) TO ORIGEN-NUMERO                   
028400             MOVE TAB-ID (TAB-IDX) TO ORIGEN-CTA-ID.                      
028500     IF NOT CTA-ORIGEN-ENCONTRADA                                         
028600         ADD 1 TO RECH-ORIGEN-PARM                                        
028700         GO TO 300-VERIFICAR-CUENTAS-EXIT.                                
028800                                                                          
028900     SET TAB-IDX TO 1.                                                    
029000     SEARCH ALL CUENTA-TABLA                                              
029100         AT END                                                           
029200             MOVE "N" TO CTA-DESTINO-OK-SW                                
029300         WHEN TAB-NUMERO (TAB-IDX) = TRF-CTA-DESTINO                      
029400             MOVE "S" TO CTA-DESTINO-OK-SW                                
029500             MOVE TAB-NUMERO (TAB-IDX) TO DESTINO-NUMERO                  
029600             MOVE TAB-ID (TAB-IDX) TO DESTINO-CTA-ID.                     
029700     IF NOT CTA-DESTINO-ENCONTRADA                                        
029800         ADD 1 TO RECH-DESTINO-PARM                                       
029900         GO TO 300-VERIFICAR-CUENTAS-EXIT.                                
030000                                                                          
030100     PERFORM 350-VERIFICAR-SALDO THRU 350-VERIFICAR-SALDO-EXIT.           
030200 300-VERIFICAR-CUENTAS-EXIT.                                              
030300     EXIT.                                                                
030400                                                                          
030500*-----------------------------------------------------------------        
030600*  BR-T2/BR-T3 -- la cuenta de origen se vuelve a leer (no el             
030700*  dato de la tabla, que puede estar desactualizado dentro del            
030800*  mismo pase) y se comprueba que el saldo cubra el importe; si           
030900*  no cubre, se rechaza sin tocar saldos y sin journalizar nada.          
031000*-----------------------------------------------------------------        
031100 350-VERIFICAR-SALDO.                                                     
031200     MOVE TRF-IMPORTE TO IMPORTE-COPIA.                                   
031300     MOVE ORIGEN-CTA-ID TO CTA-RRN.                                       
031400     READ CTA-MAESTRO                                                     
031500         INVALID KEY GO TO 999-ERROR-FATAL.                               
031600     MOVE CTA-SALDO TO ORIGEN-SALDO.                                      
031700     MOVE CTA-MONEDA TO ORIGEN-MONEDA.                                    
031800     DISPLAY "EZB030 - SALDO ORIGEN " ORIGEN-SALDO-ENTERO                 
031900         "," ORIGEN-SALDO-DECIMAL.                                        
032000     IF ORIGEN-SALDO < TRF-IMPORTE                                        
032100         ADD 1 TO RECH-SALDO-PARM                                         
032200         GO TO 350-VERIFICAR-SALDO-EXIT.                                  
032300     PERFORM 400-APLICAR-TRANSFERENCIA                                    
032400         THRU 400-APLICAR-TRANSFERENCIA-EXIT.                             
032500 350-VERIFICAR-SALDO-EXIT.                                                
032600     EXIT.                                                                
032700                                                                          
032800*-----------------------------------------------------------------        
032900*  BR-T4 -- cargo en origen, abono en destino; las dos                    
033000*  actualizaciones se hacen antes de escribir el movimiento               
033100*  para que el ledger solo refleje transferencias ya aplicadas.           
033200*  Cada REWRITE bumpea CTA-VERSION -- es el contador de control           
033300*  de actualizaciones concurrentes del maestro (ver EZBCTAC) y            
033400*  debe avanzar en cada cargo/abono, igual que si la cuenta se            
033500*  tocara desde el sistema en linea.                                      
033600*-----------------------------------------------------------------        
033700 400-APLICAR-TRANSFERENCIA.                                               
033800     SUBTRACT TRF-IMPORTE FROM CTA-SALDO.                                 
033900     ADD 1 TO CTA-VERSION.                                                
034000     REWRITE CTA-MAESTRO-REG                                              
034100         INVALID KEY GO TO 999-ERROR-FATAL.                               
034200                                                                          
034300     DISPLAY "EZB030 - CUENTA DESTINO " DESTINO-PREFIJO                   
034400         DESTINO-DIGITOS.                                                 
034500     MOVE DESTINO-CTA-ID TO CTA-RRN.                                      
034600     READ CTA-MAESTRO                                                     
034700         INVALID KEY GO TO 999-ERROR-FATAL.                               
034800     ADD TRF-IMPORTE TO CTA-SALDO.                                        
034900     ADD 1 TO CTA-VERSION.                                                
035000     REWRITE CTA-MAESTRO-REG                                              
035100         INVALID KEY GO TO 999-ERROR-FATAL.                               
035200                                                                          
035300     ADD 1 TO TRF-OK-PARM.                                                
035400     ADD TRF-IMPORTE TO IMPORTE-TOTAL.                                    
035500     PERFORM 500-ESCRIBIR-MOVIMIENTO-OK                                   
035600         THRU 500-ESCRIBIR-MOVIMIENTO-OK-EXIT.                            
035700 400-APLICAR-TRANSFERENCIA-EXIT.                                          
035800     EXIT.                                                                
035900                                                                          
036000*-----------------------------------------------------------------        
036100*  BR-T5/BR-T6 -- un registro de movimiento por transferencia             
036200*  aplicada, siempre en estado COMPLETED y tipo TRANSFER; las             
036300*  solicitudes rechazadas (300/350 arriba) no llegan a este               
036400*  parrafo y no generan ningun registro en MOVMAEST.                      
036500*-----------------------------------------------------------------        
036600 500-ESCRIBIR-MOVIMIENTO-OK.                                              
036700     ADD 1 TO ULTIMO-MOV-ID.                                              
036800     MOVE ULTIMO-MOV-ID TO MOV-ID.                                        
036900     MOVE ORIGEN-CTA-ID TO MOV-CTA-ORIGEN.                                
037000     MOVE DESTINO-CTA-ID TO MOV-CTA-DESTINO.                              
037100     MOVE TRF-IMPORTE TO MOV-IMPORTE.                                     
037200     MOVE ORIGEN-MONEDA TO MOV-MONEDA.                                    
037300     MOVE "TRANSFER" TO MOV-TIPO.                                         
037400     MOVE "COMPLETED" TO MOV-ESTADO.                                      
037500     PERFORM 550-MONTAR-DESCRIPCION                                       
037600         THRU 550-MONTAR-DESCRIPCION-EXIT.                                
037700     WRITE MOV-MAESTRO-REG.                                               
037800 500-ESCRIBIR-MOVIMIENTO-OK-EXIT.                                         
037900     EXIT.                                                                
038000                                                                          
038100*-----------------------------------------------------------------        
038200*  BR-T4 -- descripcion dinamica del movimiento: importe, moneda          
038300*  de origen y las dos cuentas de la solicitud, igual redaccion           
038400*  que exige el resumen de transferencias de la sucursal.                 
038500*-----------------------------------------------------------------        
038600 550-MONTAR-DESCRIPCION.                                                  
038700     MOVE TRF-IMPORTE TO DESC-IMPORTE-ED.                                 
038800     MOVE 1 TO DESC-IMPORTE-INI.                                          
038900     INSPECT DESC-IMPORTE-ED TALLYING DESC-IMPORTE-INI                    
039000         FOR LEADING SPACE.                                               
039100     ADD 1 TO DESC-IMPORTE-INI.                                           
039200     STRING "TRANSFER " DELIMITED BY SIZE                                 
039300             DESC-IMPORTE-ED (DESC-IMPORTE-INI:)                          
039400                 DELIMITED BY SIZE                                        
039500             " " DELIMITED BY SIZE                                        
039600             ORIGEN-MONEDA DELIMITED BY SIZE                              
039700             " FROM " DELIMITED BY SIZE                                   
039800             TRF-CTA-ORIGEN DELIMITED BY SIZE                             
039900             " TO " DELIMITED BY SIZE                                     
040000             TRF-CTA-DESTINO DELIMITED BY SIZE                            
040100             INTO MOV-DESCRIPCION.                                        
040200 550-MONTAR-DESCRIPCION-EXIT.                                             
040300     EXIT.                                                                
040400                                                                          
040500 900-TERMINAR.                                                            
040600     MOVE TRF-OK-PARM TO TRF-OK.                                          
040700     MOVE RECH-ORIGEN-PARM TO RECH-ORIGEN.                                
040800     MOVE RECH-DESTINO-PARM TO RECH-DESTINO.                              
040900     MOVE RECH-SALDO-PARM TO RECH-SALDO.                                  
041000     CLOSE TRF-SOLICITUD.                                                 
041100     CLOSE CTA-MAESTRO.                                                   
041200     CLOSE MOV-LEDGER.                                                    
041300 900-TERMINAR-EXIT.                                                       
041400     EXIT.                                                                
041500                                                                          
041600 999-ERROR-FATAL.                                                         
041700     DISPLAY "EZB030 - ERROR FATAL DE E/S".                               
041800     DISPLAY "FS-TRF = " FS-TRF " FS-CTA = " FS-CTA                       
041900         " FS-MOV = " FS-MOV.                                             
042000     CLOSE TRF-SOLICITUD.                                                 
042100     CLOSE CTA-MAESTRO.                                                   
042200     CLOSE MOV-LEDGER.                                                    
042300     STOP RUN.                                                            
