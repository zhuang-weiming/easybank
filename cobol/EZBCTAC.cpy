000100******************************************************************        
000200*                                                                *        
000300*   EZBCTAC  --  ACCOUNT MASTER RECORD LAYOUT                    *        
000400*                                                                *        
000500*   Fichero   :  CTAMAEST  (ACCOUNT-MASTER)                     *         
000600*   Uso       :  COPY-se en todo programa que abra el maestro   *         
000700*                de cuentas (EZB010, EZB020, EZB030, EZB040).   *         
000800*                                                                *        
000900*   Una cuenta se identifica externamente por CTA-NUMERO (10    *         
001000*   posiciones); CTA-ID es la clave interna generada al crear   *         
001100*   la cuenta y es la que enlaza con los movimientos en         *         
001200*   EZBMOVC (MOV-CTA-ORIGEN / MOV-CTA-DESTINO).                 *         
001300*                                                                *        
001400******************************************************************        
001500*  HISTORIAL DE CAMBIOS DE ESTE LAYOUT                                    
001600*  ----------------------------------------------------------------       
001700*  1989-03-14  JLG  Alta inicial.  Layout de cuenta con saldo y   EZBCTAC 
001800*                   estado de tarjeta para el cajero UNIZAR.              
001900*  1990-07-02  JLG  Se anade CTA-TIPO (antes solo se distinguia   EZBCTAC 
002000*                   cuenta corriente).                                    
002100*  1992-11-20  MFR  CTA-VERSION para el nuevo control de          EZBCTAC 
002200*                   actualizaciones concurrentes del maestro.             
002300*  1994-05-09  MFR  CTA-MONEDA pasa de 1 a 3 posiciones (ISO      EZBCTAC 
002400*                   4217); antes solo admitia pesetas.                    
002500*  1996-01-17  PAS  Ampliado CTA-TITULAR de 30 a 40 posiciones    EZBCTAC 
002600*                   por reclamacion de sucursal (nombres largos).         
002700*  1998-09-30  PAS  REVISION AÑO 2000: no existian fechas de dos  EZBCTAC 
002800*                   digitos en este layout; se deja constancia            
002900*                   de la revision para la auditoria del Y2K.             
003000*  1999-02-08  EBC  Se documentan los 88-niveles de CTA-ESTADO    EZBCTAC 
003100*                   que antes solo existian como comentario.              
003200*  2001-06-11  EBC  REDEFINES CTA-SALDO-DESGLOSE anadido para     EZBCTAC 
003300*                   que los programas de listados sigan pudiendo          
003400*                   separar enteros/decimos como en el ledger             
003500*                   antiguo de movimientos.                               
003600*  2004-10-02  RVQ  FILLER final ampliado para dejar hueco a      EZBCTAC 
003700*                   futuras marcas de auditoria sin reorganizar           
003800*                   el fichero.                                           
003900******************************************************************        
004000 01  CTA-MAESTRO-REG.                                                     
004100     05  CTA-ID                      PIC 9(09).                           
004200     05  CTA-NUMERO                  PIC X(10).                           
004300     05  CTA-TITULAR                 PIC X(40).                           
004400     05  CTA-SALDO                   PIC S9(11)V9(02).                    
004500     05  CTA-MONEDA                  PIC X(03).                           
004600     05  CTA-TIPO                    PIC X(10).                           
004700     05  CTA-ESTADO                  PIC X(10).                           
004800         88  CTA-ACTIVA                  VALUE "ACTIVE".                  
004900         88  CTA-CERRADA                 VALUE "CLOSED".                  
005000         88  CTA-BLOQUEADA                VALUE "FROZEN".                 
005100     05  CTA-VERSION                 PIC 9(09).                           
005200     05  FILLER                      PIC X(16).                           
005300                                                                          
005400*-----------------------------------------------------------------        
005500*  REDEFINES -- vista de saldo en euros/centimos, heredada de la          
005600*  forma en que el ledger antiguo de movimientos separaba el              
005700*  importe en parte entera y parte decimal para impresion.                
005800*-----------------------------------------------------------------        
005900 01  CTA-SALDO-DESGLOSE REDEFINES CTA-MAESTRO-REG.                        
006000     05  FILLER                      PIC X(09).                           
006100     05  FILLER                      PIC X(10).                           
006200     05  FILLER                      PIC X(40).                           
006300     05  CTA-SALDO-ENTERO            PIC S9(11).                          
006400     05  CTA-SALDO-DECIMAL           PIC 9(02).                           
006500     05  FILLER                      PIC X(03).                           
006600     05  FILLER                      PIC X(10).                           
006700     05  FILLER                      PIC X(10).                           
006800     05  FILLER                      PIC 9(09).                           
006900     05  FILLER                      PIC X(16).                           
007000                                                                          
007100*-----------------------------------------------------------------        
007200*  REDEFINES -- vista de la clave alterna del maestro cuando se           
007300*  carga la tabla en memoria para SEARCH ALL por CTA-NUMERO               
007400*  (ver la carga de TABLA-CUENTAS en EZB010/EZB030/EZB040).               
007500*-----------------------------------------------------------------        
007600 01  CTA-CLAVE-ALTERNA REDEFINES CTA-MAESTRO-REG.                         
007700     05  CTAC-ID                     PIC 9(09).                           
007800     05  CTAC-NUMERO                 PIC X(10).                           
007900     05  FILLER                      PIC X(101).                          
