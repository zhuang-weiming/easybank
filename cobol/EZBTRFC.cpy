000100******************************************************************        
000200*                                                                *        
000300*   EZBTRFC  --  TRANSFER REQUEST RECORD LAYOUT                  *        
000400*                                                                *        
000500*   Fichero   :  TRFMAEST  (TRANSFER-REQUEST-FILE)                *       
000600*   Uso       :  COPY-se en EZB030 (unico programa que lee        *       
000700*                este fichero).  Sustituye en el batch a la       *       
000800*                peticion "transferir" que en el sistema en        *      
000900*                linea llega por pantalla/API.                     *      
001000*                                                                *        
001100******************************************************************        
001200*  HISTORIAL DE CAMBIOS DE ESTE LAYOUT                                    
001300*  ----------------------------------------------------------------       
001400*  1995-04-18  MFR  Alta inicial -- version de cola de            EZBTRFC 
001500*                   transferencias pendientes del cajero                  
001600*                   (TRF-CTA-ORIGEN/DESTINO identificaban                 
001700*                   tarjeta, no cuenta).                                  
001800*  2005-02-15  RVQ  TRF-CTA-ORIGEN/DESTINO pasan a ser CTA-ID     EZBTRFC 
001900*                   del maestro de cuentas, ya no numero de               
002000*                   tarjeta; alineado con el rediseno del ledger          
002100*                   (ver EZBMOVC).                                        
002200*  2008-07-30  GHT  Eliminada la periodicidad (mensual/puntual)   EZBTRFC 
002300*                   de este layout -- el batch ya no reprograma           
002400*                   transferencias, cada solicitud es de un solo          
002500*                   uso.                                                  
002600*  2014-07-18  MFR  Solicitud EZB-2014-0188: vuelve a numero       EZBTRFC
002700*                   vuelven a ser numero de cuenta (no CTA-ID) --         
002800*                   la peticion de transferencia que sustituye a          
002900*                   este registro solo conoce el numero de cuenta         
003000*                   del cliente, igual que CTA-NUMERO del maestro;        
003100*                   EZB030 resuelve el CTA-ID internamente por            
003200*                   SEARCH ALL antes de journalizar el movimiento.        
003300******************************************************************        
003400 01  TRF-SOLICITUD-REG.                                                   
003500     05  TRF-CTA-ORIGEN              PIC X(10).                           
003600     05  TRF-CTA-DESTINO             PIC X(10).                           
003700     05  TRF-IMPORTE                 PIC S9(11)V9(02).                    
003800     05  FILLER                      PIC X(08).                           
003900                                                                          
004000*-----------------------------------------------------------------        
004100*  REDEFINES -- desglose del importe en euros/centimos, igual             
004200*  criterio que el resto de los layouts de este sistema.                  
004300*-----------------------------------------------------------------        
004400 01  TRF-IMPORTE-DESGLOSE REDEFINES TRF-SOLICITUD-REG.                    
004500     05  FILLER                      PIC X(10).                           
004600     05  FILLER                      PIC X(10).                           
004700     05  TRF-IMPORTE-ENTERO          PIC S9(11).                          
004800     05  TRF-IMPORTE-DECIMAL         PIC 9(02).                           
004900     05  FILLER                      PIC X(08).                           
