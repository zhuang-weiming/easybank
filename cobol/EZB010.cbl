000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              EZB010.                                         
000300 AUTHOR.                  R VAZQUEZ QUERO.                                
000400 INSTALLATION.            EASYBANK DATA CENTER.                           
000500 DATE-WRITTEN.            1989-03-20.                                     
000600 DATE-COMPILED.                                                           
000700 SECURITY.                UNCLASSIFIED - INTERNAL BATCH ONLY.             
000800******************************************************************        
000900*                                                                *        
001000*   EZB010  --  LEDGER BATCH CONTROL PROGRAM                    *         
001100*                                                                *        
001200*   Sustituye al antiguo menu de cajero (altas, retiradas,      *         
001300*   compra de entradas...) por el unico trabajo que hoy corre   *         
001400*   en el proceso batch nocturno de cuentas: altas de cuenta,   *         
001500*   transferencias pendientes, y el resumen de control del      *         
001600*   pase.  Carga el maestro de cuentas en una tabla en memoria  *         
001700*   y llama, en orden fijo, a EZB020 (altas) y EZB030           *         
001800*   (transferencias); EZB040 se invoca aparte bajo demanda y no *         
001900*   forma parte de este pase de control.                        *         
002000*                                                                *        
002100******************************************************************        
002200*  HISTORIAL DE CAMBIOS                                                   
002300*  ----------------------------------------------------------------       
002400*  1989-03-20  RVQ  Alta inicial.  Sustituye al driver de menu    EZB010  
002500*                   del cajero (BANK1) por un control de pase             
002600*                   batch sin pantalla.                                   
002700*  1990-08-11  RVQ  Se anade la carga de la tabla de cuentas en   EZB010  
002800*                   memoria para que EZB030 pueda resolver                
002900*                   numero de cuenta -> CTA-ID sin reabrir el             
003000*                   maestro por cada transferencia.                       
003100*  1993-02-02  MFR  Contadores de control de pase (altas,         EZB010  
003200*                   transferencias aceptadas/rechazadas) movidos          
003300*                   aqui desde EZB030 -- antes cada programa              
003400*                   imprimia su propio resumen por separado.              
003500*  1996-06-19  PAS  IMPORTE-TOTAL-POSTED anadido al resumen; no   EZB010  
003600*                   se acumulaba el importe, solo el numero de            
003700*                   transferencias.                                       
003800*  1998-09-30  PAS  REVISION AÑO 2000: las fechas de este         EZB010  
003900*                   control de pase son solo para el encabezado           
004000*                   del listado; no se usan en ninguna                    
004100*                   comparacion de negocio.  Sin cambios.                 
004200*  2001-06-11  EBC  CONTADOR-RECH-DESTINO separado de             EZB010  
004300*                   CONTADOR-RECH-ORIGEN; antes ambos motivos             
004400*                   de "cuenta no encontrada" compartian un               
004500*                   solo contador y no se podia distinguir cual           
004600*                   de las dos cuentas fallaba.                           
004700*  2005-02-15  RVQ  Adaptado al maestro de cuentas con saldo      EZB010  
004800*                   (EZBCTAC) y al ledger de un registro por              
004900*                   transferencia (EZBMOVC); antes se operaba             
005000*                   sobre el fichero de tarjetas y el ledger de           
005100*                   movimientos por cuenta.                               
005200*  2012-04-03  GHT  Solicitud EZB-2012-0147: tope de la tabla de  EZB010  
005300*                   cuentas en memoria subido a 5000 por                  
005400*                   crecimiento de cartera.                               
005500*  2014-07-22  MFR  FS-CTA pasa de 01 a 77 -- es un indicador de  EZB010  
005600*                   fichero, no un registro; se alinea con el             
005700*                   resto de los programas de este pase.                  
005800*  2014-07-25  MFR  Solicitud EZB-2014-0196: CTAMAEST pasa de     EZB010  
005900*                   ORGANIZATION INDEXED por CTA-NUMERO a                 
006000*                   ORGANIZATION RELATIVE por CTA-RRN -- el               
006100*                   acceso directo por numero de cuenta era del           
006200*                   sistema en linea; aqui solo se recorre el             
006300*                   maestro completo con READ NEXT, que no                
006400*                   depende de la organizacion del fichero.  La           
006500*                   etiqueta de importe total del resumen deja de         
006600*                   decir "(EUROS)" -- el maestro admite                  
006700*                   cualquier moneda ISO y el total puede mezclar         
006800*                   varias.  Se retira tambien el prefijo WS- de          
006900*                   todas las areas de trabajo de este programa.          
007000******************************************************************        
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SOURCE-COMPUTER.         IBM-370.                                        
007400 OBJECT-COMPUTER.         IBM-370.                                        
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM                                                   
007700     CLASS DIGITOS IS "0" THRU "9"                                        
007800     UPSI-0 IS SW-RERUN-PASE.                                             
007900                                                                          
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200     SELECT CTA-MAESTRO ASSIGN TO DISK                                    
008300         ORGANIZATION IS RELATIVE                                         
008400         ACCESS MODE IS SEQUENTIAL                                        
008500         FILE STATUS IS FS-CTA.                                           
008600                                                                          
008700     SELECT LISTADO-RESUMEN ASSIGN TO PRINTER                             
008800         ORGANIZATION IS LINE SEQUENTIAL.                                 
008900                                                                          
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  CTA-MAESTRO                                                          
009300     LABEL RECORD STANDARD                                                
009400     VALUE OF FILE-ID IS "ctamaest.ubd".                                  
009500     COPY EZBCTAC.                                                        
009600                                                                          
009700 FD  LISTADO-RESUMEN                                                      
009800     LABEL RECORD STANDARD                                                
009900     RECORD CONTAINS 80 CHARACTERS.                                       
010000 01  LIN-RESUMEN                     PIC X(80).                           
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300 01  SWITCHES-Y-CONTADORES.                                               
010400     05  CTA-EOF-SW                  PIC X(01) VALUE "N".                 
010500         88  CTA-EOF                     VALUE "S".                       
010600     05  SUBIND-TABLA                PIC S9(04) COMP.                     
010700     05  MAX-CUENTAS                 PIC S9(04) COMP VALUE 5000.          
010800     05  CONTADOR-ALTAS              PIC S9(07) COMP VALUE ZERO.          
010900     05  CONTADOR-TRF-OK             PIC S9(07) COMP VALUE ZERO.          
011000     05  CONTADOR-RECH-ORIGEN        PIC S9(07) COMP VALUE ZERO.          
011100     05  CONTADOR-RECH-DESTINO       PIC S9(07) COMP VALUE ZERO.          
011200     05  CONTADOR-RECH-SALDO         PIC S9(07) COMP VALUE ZERO.          
011300     05  IMPORTE-TOTAL-POSTED        PIC S9(11)V9(02).                    
011400     05  FILLER                      PIC X(04).                           
011500                                                                          
011600 01  TABLA-CUENTAS.                                                       
011700     05  CUENTA-TABLA OCCURS 5000 TIMES                                   
011800             ASCENDING KEY IS TAB-NUMERO                                  
011900             INDEXED BY TAB-IDX.                                          
012000         10  TAB-NUMERO               PIC X(10).                          
012100         10  TAB-ID                   PIC 9(09).                          
012200         10  FILLER                   PIC X(03).                          
012300                                                                          
012400*-----------------------------------------------------------------        
012500*  REDEFINES -- cabecera y pie del listado de resumen comparten           
012600*  el mismo area de impresion que los renglones de detalle.               
012700*-----------------------------------------------------------------        
012800 01  LINEAS-RESUMEN.                                                      
012900     05  LIN-CABECERA.                                                    
013000         10  FILLER                  PIC X(20) VALUE                      
013100                 "EASYBANK - RESUMEN D".                                  
013200         10  FILLER                  PIC X(18) VALUE                      
013300                 "EL PASE BATCH     ".                                    
013400         10  FILLER                  PIC X(42) VALUE SPACES.              
013500     05  LIN-DETALLE REDEFINES LIN-CABECERA.                              
013600         10  LIN-ETIQUETA            PIC X(38).                           
013700         10  LIN-VALOR                PIC ZZZ,ZZZ,ZZ9.                    
013800         10  FILLER                  PIC X(31).                           
013900     05  LIN-DETALLE-IMPORTE REDEFINES LIN-CABECERA.                      
014000         10  LID-ETIQUETA            PIC X(38).                           
014100         10  LID-VALOR               PIC Z,ZZZ,ZZZ,ZZ9.99.                
014200         10  FILLER                  PIC X(26).                           
014300                                                                          
014400 01  FECHA-PASE.                                                          
014500     05  PASE-FECHA-HOY              PIC 9(06).                           
014600     05  PASE-ANO REDEFINES PASE-FECHA-HOY.                               
014700         10  PASE-ANO-2D              PIC 9(02).                          
014800         10  PASE-MES                 PIC 9(02).                          
014900         10  PASE-DIA                 PIC 9(02).                          
015000     05  PASE-HORA-AHORA             PIC 9(08).                           
015100     05  FILLER                      PIC X(06).                           
015200                                                                          
015300 77  FS-CTA                          PIC X(02).                           
015400                                                                          
015500 PROCEDURE DIVISION.                                                      
015600 000-CONTROL-DE-PASE.                                                     
015700     PERFORM 100-INICIO THRU 100-INICIO-EXIT.                             
015800     PERFORM 200-CARGAR-TABLA-CUENTAS                                     
015900         THRU 200-CARGAR-TABLA-CUENTAS-EXIT.                              
016000     PERFORM 300-EJECUTAR-ALTAS THRU 300-EJECUTAR-ALTAS-EXIT.             
016100     PERFORM 400-EJECUTAR-TRANSFERENCIAS                                  
016200         THRU 400-EJECUTAR-TRANSFERENCIAS-EXIT.                           
016300     PERFORM 800-IMPRIMIR-RESUMEN THRU 800-IMPRIMIR-RESUMEN-EXIT.         
016400     PERFORM 900-TERMINAR THRU 900-TERMINAR-EXIT.                         
016500     STOP RUN.                                                            
016600                                                                          
016700 100-INICIO.                                                              
016800     ACCEPT PASE-FECHA-HOY FROM DATE.                                     
016900     ACCEPT PASE-HORA-AHORA FROM TIME.                                    
017000     INITIALIZE SWITCHES-Y-CONTADORES.                                    
017100     OPEN OUTPUT LISTADO-RESUMEN.                                         
017200     OPEN I-O CTA-MAESTRO.                                                
017300     IF FS-CTA NOT = "00" AND FS-CTA NOT = "05"                           
017400         GO TO 999-ERROR-FATAL.                                           
017500 100-INICIO-EXIT.                                                         
017600     EXIT.                                                                
017700                                                                          
017800*-----------------------------------------------------------------        
017900*  Se lee el maestro de cuentas completo y se ordena por                  
018000*  numero de cuenta para que EZB030 pueda resolver las dos                
018100*  patas de cada transferencia con SEARCH ALL en vez de E/S               
018200*  por numero de registro relativo repetida.                              
018300*-----------------------------------------------------------------        
018400 200-CARGAR-TABLA-CUENTAS.                                                
018500     MOVE ZERO TO SUBIND-TABLA.                                           
018600     SET TAB-IDX TO 1.                                                    
018700 200-LEER-CUENTA.                                                         
018800     READ CTA-MAESTRO NEXT RECORD                                         
018900         AT END GO TO 200-CARGAR-TABLA-CUENTAS-EXIT.                      
019000     ADD 1 TO SUBIND-TABLA.                                               
019100     IF SUBIND-TABLA > MAX-CUENTAS                                        
019200         GO TO 999-ERROR-FATAL.                                           
019300     MOVE CTA-NUMERO TO TAB-NUMERO (SUBIND-TABLA).                        
019400     MOVE CTA-ID     TO TAB-ID     (SUBIND-TABLA).                        
019500     GO TO 200-LEER-CUENTA.                                               
019600 200-CARGAR-TABLA-CUENTAS-EXIT.                                           
019700     EXIT.                                                                
019800                                                                          
019900 300-EJECUTAR-ALTAS.                                                      
020000     CALL "EZB020" USING CONTADOR-ALTAS.                                  
020100 300-EJECUTAR-ALTAS-EXIT.                                                 
020200     EXIT.                                                                
020300                                                                          
020400 400-EJECUTAR-TRANSFERENCIAS.                                             
020500     CALL "EZB030" USING CONTADOR-TRF-OK                                  
020600                          CONTADOR-RECH-ORIGEN                            
020700                          CONTADOR-RECH-DESTINO                           
020800                          CONTADOR-RECH-SALDO                             
020900                          IMPORTE-TOTAL-POSTED.                           
021000 400-EJECUTAR-TRANSFERENCIAS-EXIT.                                        
021100     EXIT.                                                                
021200                                                                          
021300 800-IMPRIMIR-RESUMEN.                                                    
021400     MOVE LIN-CABECERA TO LIN-RESUMEN.                                    
021500     WRITE LIN-RESUMEN AFTER ADVANCING C01.                               
021600                                                                          
021700     MOVE "CUENTAS ABIERTAS EN ESTE PASE" TO LIN-ETIQUETA.                
021800     MOVE CONTADOR-ALTAS TO LIN-VALOR.                                    
021900     WRITE LIN-RESUMEN FROM LIN-DETALLE AFTER ADVANCING 2.                
022000                                                                          
022100     MOVE "TRANSFERENCIAS APLICADAS" TO LIN-ETIQUETA.                     
022200     MOVE CONTADOR-TRF-OK TO LIN-VALOR.                                   
022300     WRITE LIN-RESUMEN FROM LIN-DETALLE AFTER ADVANCING 1.                
022400                                                                          
022500     MOVE "RECHAZADAS - CUENTA ORIGEN NO EXISTE"                          
022600         TO LIN-ETIQUETA.                                                 
022700     MOVE CONTADOR-RECH-ORIGEN TO LIN-VALOR.                              
022800     WRITE LIN-RESUMEN FROM LIN-DETALLE AFTER ADVANCING 1.                
022900                                                                          
023000     MOVE "RECHAZADAS - CUENTA DESTINO NO EXISTE"                         
023100         TO LIN-ETIQUETA.                                                 
023200     MOVE CONTADOR-RECH-DESTINO TO LIN-VALOR.                             
023300     WRITE LIN-RESUMEN FROM LIN-DETALLE AFTER ADVANCING 1.                
023400                                                                          
023500     MOVE "RECHAZADAS - SALDO INSUFICIENTE" TO LIN-ETIQUETA.              
023600     MOVE CONTADOR-RECH-SALDO TO LIN-VALOR.                               
023700     WRITE LIN-RESUMEN FROM LIN-DETALLE AFTER ADVANCING 1.                
023800                                                                          
023900     MOVE "IMPORTE TOTAL TRANSFERIDO"                                     
024000         TO LID-ETIQUETA.                                                 
024100     MOVE IMPORTE-TOTAL-POSTED TO LID-VALOR.                              
024200     WRITE LIN-RESUMEN FROM LIN-DETALLE-IMPORTE                           
024300         AFTER ADVANCING 1.                                               
024400 800-IMPRIMIR-RESUMEN-EXIT.                                               
024500     EXIT.                                                                
024600                                                                          
024700 900-TERMINAR.                                                            
024800     CLOSE CTA-MAESTRO.                                                   
024900     CLOSE LISTADO-RESUMEN.                                               
025000 900-TERMINAR-EXIT.                                                       
025100     EXIT.                                                                
025200                                                                          
025300 999-ERROR-FATAL.                                                         
025400     DISPLAY "EZB010 - ERROR FATAL ABRIENDO/LEYENDO FICHEROS".            
025500     DISPLAY "FS-CTA = " FS-CTA.                                          
025600     CLOSE CTA-MAESTRO.                                                   
025700     CLOSE LISTADO-RESUMEN.                                               
025800     STOP RUN.                                                            
